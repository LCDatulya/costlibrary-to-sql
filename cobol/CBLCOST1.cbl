000100*****************************************************************
000110* CBLCOST1
000120* CHANGE LOG
000130* DATE      BY   REQUEST   DESCRIPTION
000140* --------  ---  --------  --------------------------------------
000150* 03/14/86  REM  C-1042    ORIGINAL PROGRAM. LOADS THE COST
000160*                          LIBRARY WORKBOOK EXTRACT INTO THE
000170*                          CATEGORY AND COST-ELEMENT MASTERS.
000180* 03/14/86  REM  C-1042    DISCIPLINE TABLE HARD-CODED PER THE
000190*                          SIX ESTIMATING DISCIPLINES ON FILE
000200*                          WITH THE CHIEF ESTIMATOR.
000210* 09/02/87  REM  C-1198    ADDED THE ERROR LOG SO A BAD PARM CARD
000220*                          NO LONGER JUST ABENDS WITH A DUMP.
000230* 06/11/89  DWK  C-1467    ADDED CURRENT-CATEGORY HOLD LOGIC --
000240*                          ITEM ROWS WERE POSTING UNDER THE
000250*                          PRIOR RUN'S LAST CATEGORY.
000260* 01/23/91  DWK  C-1602    PRICE FIELDS ARRIVE AS TEXT OFF THE
000270*                          WORKSHEET NOW -- ADDED 2510-PARSE-
000280*                          PRICE TO SCAN AND VALIDATE THEM.
000290* 04/30/93  JLT  C-1811    CATEGORY MASTER IS NOW CARRIED ACROSS
000300*                          RUNS.  ADDED THE PRELOAD OF EXISTING
000310*                          CATEGORY IDS TO STOP DUPLICATE POSTS
000320*                          WHEN A DISCIPLINE IS RE-RUN.
000330* 08/19/98  MPR  C-2077    Y2K -- RUN-SUMMARY DATE STAMP EXPANDED
000340*                          TO A 4-DIGIT YEAR.  NO OTHER DATE
000350*                          FIELDS IN THIS PROGRAM ARE AFFECTED.
000360* 02/02/99  MPR  C-2077    Y2K SIGN-OFF TESTING COMPLETE.
000370* 07/07/03  MPR  C-2214    RUN SUMMARY NOW COUNTS SKIPPED ROWS
000380*                          SEPARATELY FROM RECORDS READ PER
000390*                          ESTIMATING DEPT REQUEST.
000400* 05/16/07  CAO  C-2390    CLEANED UP THE INVALID-TEXT SCREEN --
000410*                          NOTE:/GUIDE/SEE-ALSO HEADINGS WERE
000420*                          SLIPPING THROUGH INTO THE CATEGORY
000430*                          MASTER AS BOGUS CATEGORIES.
000440* 11/12/09  CAO  C-2455    RUN-SUMMARY REPORT NOW SKIPS TO A NEW
000450*                          PAGE FOR EVERY RUN INSTEAD OF PRINTING
000460*                          THE HEADING PARTWAY DOWN A PAGE LEFT
000470*                          OVER FROM THE PRIOR JOB STEP.
000480*****************************************************************
000490
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.        CBLCOST1.
000520 AUTHOR.            R E MATHESON.
000530 INSTALLATION.      LINDQUIST DIVISION - ESTIMATING SYSTEMS.
000540 DATE-WRITTEN.      03/14/86.
000550 DATE-COMPILED.
000560 SECURITY.          UNCLASSIFIED - ESTIMATING DEPT INTERNAL USE.
000570
000580*****************************************************************
000590* THIS PROGRAM LOADS ONE ENGINEERING DISCIPLINE'S COST LIBRARY
000600* EXTRACT INTO THE CATEGORY MASTER AND THE COST-ELEMENT MASTER.
000610* EACH INPUT ROW IS EITHER A CATEGORY HEADING OR A COST ITEM
000620* LINE.  ITEM ROWS POST UNDER THE MOST RECENTLY SEEN CATEGORY.
000630* THE HIGHER OF THE NATIONAL PRICE AND THE SA REGIONAL PRICE IS
000640* CARRIED TO THE COST-ELEMENT MASTER AS THE ITEM'S UNIT PRICE.
000650* ONE DISCIPLINE PER RUN -- SEE THE PARM CARD, DISC-CTL-CARD.
000660*****************************************************************
000670
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700*     C-2455 -- TOP-OF-FORM IS THE CHANNEL-1 CARRIAGE-CONTROL
000710*     SKIP USED BY 3100-WRITE-SUMMARY-REPORT TO FORCE THE RUN-
000720*     SUMMARY HEADING TO THE TOP OF A NEW PAGE.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780
000790*     THE ONE-CARD DISCIPLINE PARM.
000800     SELECT DISC-CTL-CARD ASSIGN TO DISCCARD
000810              ORGANIZATION IS LINE SEQUENTIAL.
000820
000830*     FLATTENED SPREADSHEET EXTRACT -- SEE THE COST-LINE-RECORD
000840*     FD BELOW FOR WHAT ONE ROW LOOKS LIKE.
000850     SELECT COST-LINE-IN ASSIGN TO COSTLINE
000860              ORGANIZATION IS LINE SEQUENTIAL.
000870
000880*     OPTIONAL -- A DISCIPLINE'S FIRST-EVER RUN FINDS NOTHING
000890*     HERE (FILE STATUS 35), WHICH 1150-PRELOAD-CAT-MASTER
000900*     TREATS AS AN EMPTY PRELOAD RATHER THAN AN ERROR.
000910     SELECT OPTIONAL CATEGORY-MASTER-OUT ASSIGN TO CATMAST
000920              ORGANIZATION IS SEQUENTIAL
000930              FILE STATUS  IS CATMAST-STATUS.
000940
000950     SELECT COST-ELEMENT-OUT ASSIGN TO COSTMAST
000960              ORGANIZATION IS SEQUENTIAL
000970              FILE STATUS  IS CE-STATUS.
000980
000990*     PLAIN TEXT, NOT AN ACTUAL SQL LOAD FILE -- 'SQL' IN THE
001000*     NAME IS THE ESTIMATING DEPT'S OWN LABEL FOR THIS LOG,
001010*     LEFT OVER FROM WHEN IT WAS FED TO A NIGHTLY SQL LOADER.
001020     SELECT SQL-AUDIT-LOG ASSIGN TO SQLLOG
001030              ORGANIZATION IS LINE SEQUENTIAL.
001040
001050     SELECT ERROR-LOG-OUT ASSIGN TO ERRLOG
001060              ORGANIZATION IS LINE SEQUENTIAL.
001070
001080     SELECT RUN-SUMMARY-OUT ASSIGN TO RUNSUM
001090              ORGANIZATION IS LINE SEQUENTIAL.
001100
001110 DATA DIVISION.
001120 FILE SECTION.
001130
001140* PARM CARD -- ONE 80-COLUMN CARD IMAGE, DISCIPLINE CODE ONLY.
001150* THE OPERATOR KEYS ONE CARD PER RUN -- THERE IS NO WAY TO LOAD
001160* MORE THAN ONE DISCIPLINE IN A SINGLE EXECUTION OF THIS
001170* PROGRAM.  SEE 1100-VALIDATE-DISCIPLINE FOR WHAT HAPPENS WHEN
001180* THE CODE PUNCHED HERE IS NOT ONE OF THE SIX ON FILE.
001190 FD  DISC-CTL-CARD
001200     LABEL RECORD IS OMITTED
001210     DATA RECORD IS DISC-CTL-RECORD.
001220
001230 01  DISC-CTL-RECORD.
001240*     COLUMN 1 OF THE CARD -- E/F/D/M/H/A, UPPER OR LOWER CASE.
001250     05  CTL-DISCIPLINE-CODE       PIC X(01).
001260     05  FILLER                   PIC X(79).
001270
001280* COST-LINE INPUT -- ONE ROW PER SPREADSHEET DATA LINE.  THIS
001290* IS THE FLATTENED EXTRACT OF THE ESTIMATING DEPT WORKBOOK --
001300* A ROW IS EITHER A CATEGORY HEADING, A COST ITEM, OR A ROW
001310* THAT 2100-CLASSIFY-ROW DETERMINES IS NEITHER (SKIPPED).
001320 FD  COST-LINE-IN
001330     LABEL RECORD IS OMITTED
001340     DATA RECORD IS COST-LINE-RECORD.
001350
001360 01  COST-LINE-RECORD.
001370*     WORKSHEET TAB THE ROW CAME FROM -- CARRIED THROUGH TO
001380*     ANY ERROR-LOG LINE SO THE ESTIMATING CLERK CAN FIND IT.
001390     05  CL-SHEET-NAME             PIC X(20).
001400*     CATEGORY HEADING TEXT OR ITEM DESCRIPTION -- WHICH ONE
001410*     IT IS ISN'T KNOWN UNTIL 2100-CLASSIFY-ROW RUNS RULES
001420*     B1 THRU B5 AGAINST IT.
001430     05  CL-DESC                   PIC X(80).
001440*     UNIT OF MEASURE, BLANK ON A CATEGORY HEADING ROW.
001450     05  CL-UNIT                   PIC X(10).
001460*     BOTH PRICE FIELDS ARRIVE AS TEXT, NOT NUMERIC, BECAUSE
001470*     THE WORKBOOK EXPORT CARRIES DOLLAR SIGNS, COMMAS, AND
001480*     THE OCCASIONAL PARENTHESIZED NEGATIVE (RULE B8, C-1602).
001490     05  CL-NAT-PRICE              PIC X(12).
001500     05  CL-SA-PRICE               PIC X(12).
001510     05  FILLER                    PIC X(06).
001520
001530* CATEGORY MASTER -- CARRIED FORWARD ACROSS RUNS (C-1811).  A
001540* DISCIPLINE RUN A SECOND TIME APPENDS TO WHAT IS ALREADY HERE
001550* -- IT DOES NOT REBUILD THE FILE FROM SCRATCH, SO A PRIOR
001560* DISCIPLINE'S CATEGORIES ARE NEVER DISTURBED BY A LATER RUN.
001570 FD  CATEGORY-MASTER-OUT
001580     LABEL RECORD IS OMITTED
001590     RECORD CONTAINS 92 CHARACTERS
001600     RECORDING MODE IS F
001610     DATA RECORD IS CATEGORY-MASTER-RECORD.
001620
001630* NOTE - 91 BYTES OF DATA PER THE ESTIMATING DEPT LAYOUT SHEET,
001640* PLUS ONE PAD BYTE SO A LATER FIELD CAN BE ADDED WITHOUT A
001650* RECORD-LENGTH CHANGE.
001660 01  CATEGORY-MASTER-RECORD.
001670*     RULE B6 KEY, FORMAT D-CCC (DISCIPLINE DIGIT, DASH, A
001680*     THREE-DIGIT COUNTER THAT RESTARTS AT ZERO EACH RUN).
001690     05  CAT-ID                    PIC X(10).
001700*     THE CLEANED CATEGORY HEADING TEXT (RULES B1-B5 APPLIED).
001710     05  CAT-NAME                  PIC X(80).
001720*     THE ONE-DIGIT DISCIPLINE ID FROM DISCIPLINE-TABLE, NOT
001730*     THE RAW LETTER CODE OFF THE PARM CARD.
001740     05  CAT-DISCIPLINE            PIC 9(01).
001750     05  FILLER                    PIC X(01).
001760
001770* COST-ELEMENT MASTER -- ALWAYS APPENDED, NEVER DE-DUPED.  EVERY
001780* ITEM ROW THAT PARSES POSTS HERE EXACTLY ONCE, EVEN IF THE
001790* SAME ITEM DESCRIPTION SHOWS UP ON A LATER ROW.
001800 FD  COST-ELEMENT-OUT
001810     LABEL RECORD IS OMITTED
001820     RECORD CONTAINS 120 CHARACTERS
001830     RECORDING MODE IS F
001840     DATA RECORD IS COST-ELEMENT-RECORD.
001850
001860 01  COST-ELEMENT-RECORD.
001870*     AUTO-INCREMENTING, STARTS AT 1 EACH RUN -- NOT CARRIED
001880*     FORWARD THE WAY CAT-ID IS (SEE C-ITEM-CTR BELOW).
001890     05  CE-ITEM-ID                PIC 9(06).
001900     05  CE-ITEM-NAME               PIC X(80).
001910*     RULE B9 -- TRIMMED UNIT TEXT, BLANK WHEN THE ROW HAD
001920*     NONE.
001930     05  CE-UNIT                   PIC X(10).
001940*     RULE B8 -- THE HIGHER OF THE NATIONAL AND SA PRICES.
001950     05  CE-PRICE                  PIC S9(9)V99.
001960*     CAT-ID OF THE MOST RECENTLY SEEN CATEGORY HEADING --
001970*     BLANK IF AN ITEM ROW SHOWS UP BEFORE ANY CATEGORY (C-1467
001980*     ADDED THE HOLD FIELD THAT MAKES THIS RELIABLE).
001990     05  CE-CATEGORY-ID            PIC X(10).
002000     05  FILLER                    PIC X(03).
002010
002020* SQL / AUDIT LOG -- ONE LINE PER ATTEMPTED POST, WHETHER THE
002030* POST ACTUALLY WROTE A MASTER RECORD OR WAS SUPPRESSED AS A
002040* DUPLICATE.  THE ESTIMATING DEPT USES THIS TO RECONCILE A
002050* RUN AGAINST THE SOURCE WORKBOOK.
002060 FD  SQL-AUDIT-LOG
002070     LABEL RECORD IS OMITTED
002080     DATA RECORD IS AUDIT-LOG-RECORD.
002090
002100 01  AUDIT-LOG-RECORD.
002110*     ONE FREE-TEXT LINE, BUILT BY 2900-LOG-AUDIT'S STRING
002120*     STATEMENTS -- NO FIXED SUB-FIELDS, SINCE A CATEGORY POST
002130*     LINE AND AN ITEM POST LINE CARRY DIFFERENT DATA.
002140     05  AUDIT-LOG-TEXT            PIC X(120).
002150     05  FILLER                    PIC X(12).
002160
002170* ERROR LOG -- ONE LINE PER SKIPPED-BY-EXCEPTION OR I-O FAILURE.
002180* A BAD PARM CARD (RULE B7) IS LOGGED HERE TOO, JUST BEFORE
002190* THE RUN ABENDS (C-1198).
002200 FD  ERROR-LOG-OUT
002210     LABEL RECORD IS OMITTED
002220     DATA RECORD IS ERROR-LOG-RECORD.
002230
002240 01  ERROR-LOG-RECORD.
002250*     FREE-TEXT LINE, BUILT BY 2950-LOG-ERROR AND, FOR THE
002260*     RULE B7 CASE, BY 1190-ABEND-BAD-DISCIPLINE DIRECTLY.
002270     05  ERROR-LOG-TEXT            PIC X(120).
002280     05  FILLER                    PIC X(12).
002290
002300* RUN SUMMARY -- HEADER, ONE LINE PER DISTINCT CATEGORY, TOTALS.
002310* PRINTED, NOT KEYED -- THIS IS THE ONE OUTPUT THE ESTIMATING
002320* DEPT ACTUALLY LOOKS AT; THE MASTER FILES FEED DOWNSTREAM JOBS.
002330 FD  RUN-SUMMARY-OUT
002340     LABEL RECORD IS OMITTED
002350     DATA RECORD IS SUMMARY-LINE-RECORD.
002360
002370 01  SUMMARY-LINE-RECORD.
002380*     GENERIC 120-BYTE PRINT SLOT -- EVERY WORKING-STORAGE
002390*     REPORT-LINE 01 (SUM-HEADER-LINE-1/2, SUM-DETAIL-LINE,
002400*     SUM-TOTAL-LINE) IS THE SAME WIDTH SO ANY OF THEM CAN BE
002410*     WRITTEN FROM WITHOUT A RECORD-LENGTH MISMATCH.
002420     05  SUMMARY-LINE-TEXT         PIC X(120).
002430     05  FILLER                    PIC X(12).
002440
002450 WORKING-STORAGE SECTION.
002460
002470* ------------------------------------------------------------
002480* DISCIPLINE LOOKUP TABLE (RULE B7) -- FILLER LITERALS
002490* REDEFINED AS A SEARCHABLE ARRAY, SAME STYLE AS THE PARK-PRICE
002500* TABLE IN THE AMUSEMENT PARK SUBTOTAL PROGRAM.
002510* ------------------------------------------------------------
002520*     ONE FILLER GROUP PER DISCIPLINE -- PARM CODE, ONE-DIGIT ID
002530*     (FEEDS THE CAT-ID PREFIX, RULE B6), FULL NAME (PRINTS ON
002540*     THE RUN-SUMMARY HEADING).
002550 01  DISCIPLINE-TABLE-ARRAY.
002560     05  FILLER  PIC X(01) VALUE 'E'.
002570     05  FILLER  PIC 9(01) VALUE 1.
002580     05  FILLER  PIC X(15) VALUE 'ELECTRICAL'.
002590     05  FILLER  PIC X(01) VALUE 'F'.
002600     05  FILLER  PIC 9(01) VALUE 2.
002610     05  FILLER  PIC X(15) VALUE 'FIRE'.
002620     05  FILLER  PIC X(01) VALUE 'D'.
002630     05  FILLER  PIC 9(01) VALUE 3.
002640     05  FILLER  PIC X(15) VALUE 'DRAINAGE'.
002650     05  FILLER  PIC X(01) VALUE 'M'.
002660     05  FILLER  PIC 9(01) VALUE 4.
002670     05  FILLER  PIC X(15) VALUE 'MECHANICAL'.
002680     05  FILLER  PIC X(01) VALUE 'H'.
002690     05  FILLER  PIC 9(01) VALUE 5.
002700     05  FILLER  PIC X(15) VALUE 'HYDRAULIC'.
002710     05  FILLER  PIC X(01) VALUE 'A'.
002720     05  FILLER  PIC 9(01) VALUE 6.
002730     05  FILLER  PIC X(15) VALUE 'ARCHITECTURAL'.
002740
002750*     THE SEARCHABLE VIEW OF THE TABLE ABOVE -- 1110-SEARCH-DISC-
002760*     TABLE INDEXES INTO THIS, NEVER INTO THE FILLER GROUP.
002770 01  DISCIPLINE-TABLE REDEFINES DISCIPLINE-TABLE-ARRAY.
002780     05  DISC-TABLE-ENTRY OCCURS 6 TIMES.
002790         10  DISC-TABLE-CODE       PIC X(01).
002800         10  DISC-TABLE-ID         PIC 9(01).
002810         10  DISC-TABLE-NAME       PIC X(15).
002820
002830* ------------------------------------------------------------
002840* MASTER-FILE DUPLICATE-SUPPRESSION TABLE (C-1811) -- CATEGORY
002850* IDS ALREADY ON THE MASTER ARE PRELOADED HERE SO A RE-RUN OF
002860* THE SAME DISCIPLINE DOES NOT DOUBLE-POST A CATEGORY.
002870* ------------------------------------------------------------
002880 01  CAT-SEEN-TABLE.
002890     05  CAT-SEEN-ENTRY OCCURS 300 TIMES
002900             INDEXED BY CAT-SEEN-IDX.
002910         10  CAT-SEEN-ID           PIC X(10).
002920     05  FILLER                PIC X(01) VALUE SPACE.
002930
002940 77  CAT-SEEN-COUNT                PIC 9(4) COMP VALUE ZERO.
002950
002960* ------------------------------------------------------------
002970* RUN-SUMMARY TABLE -- DISTINCT CATEGORY NAMES SEEN THIS RUN,
002980* KEYED BY NAME, FIRST OCCURRENCE WINS.
002990* ------------------------------------------------------------
003000 01  RUN-SUMMARY-TABLE.
003010     05  RUN-SUMMARY-ENTRY OCCURS 300 TIMES
003020             INDEXED BY SUM-IDX.
003030         10  SUM-CAT-ID            PIC X(10).
003040         10  SUM-CAT-NAME          PIC X(80).
003050     05  FILLER                PIC X(01) VALUE SPACE.
003060
003070 77  RUN-SUMMARY-COUNT             PIC 9(4) COMP VALUE ZERO.
003080
003090* ------------------------------------------------------------
003100* WORK-AREA -- COUNTERS AND SWITCHES.
003110* ------------------------------------------------------------
003120 01  WORK-AREA.
003130*     COST-LINE-IN END-OF-FILE SWITCH.  ALSO DOUBLES AS THE
003140*     CATEGORY-MASTER-OUT PRELOAD SWITCH (VALUE 'EOF-CAT') SO
003150*     1150-PRELOAD-CAT-MASTER DOES NOT NEED A SWITCH OF ITS OWN.
003160     05  MORE-RECS           PIC X(03)  VALUE 'YES'.
003170*     UPPERCASED COPY OF THE PARM-CARD DISCIPLINE LETTER.
003180     05  I-DISCIPLINE-CODE     PIC X(01)  VALUE SPACE.
003190*     DISCIPLINE ID AND NAME, ONCE LOOKED UP BY
003200*     1100-VALIDATE-DISCIPLINE, ARE HELD HERE FOR THE REST OF
003210*     THE RUN -- THEY DO NOT CHANGE AGAIN AFTER 1000-INIT.
003220     05  H-DISCIPLINE-ID       PIC 9(01)  VALUE ZERO.
003230     05  H-DISCIPLINE-NAME     PIC X(15)  VALUE SPACE.
003240     05  DISC-FOUND          PIC X(01)  VALUE 'N'.
003250         88  DISC-WAS-FOUND        VALUE 'Y'.
003260     05  NAME-FOUND          PIC X(01)  VALUE 'N'.
003270
003280*     RULE B6 COUNTER -- NEXT SUFFIX TO ASSIGN, RESETS TO ZERO
003290*     EVERY RUN REGARDLESS OF WHAT IS ALREADY ON THE MASTER.
003300     05  C-CAT-COUNTER         PIC 9(3)   COMP VALUE ZERO.
003310*     ITEM-ID COUNTER, STARTS AT 1, NEVER RESETS MID-RUN.
003320     05  C-ITEM-CTR            PIC 9(6)   COMP VALUE ZERO.
003330*     ROWS READ, ROWS SKIPPED (RULES B1-B5 FAILED), CATEGORIES
003340*     ACTUALLY WRITTEN, AND ITEMS ACTUALLY WRITTEN -- ALL FOUR
003350*     PRINT ON THE CLOSING SUMMARY REPORT (C-2214 ADDED THE
003360*     SKIP COUNT AS ITS OWN LINE, SEPARATE FROM RECORDS READ).
003370     05  C-READ-CTR            PIC 9(6)   COMP VALUE ZERO.
003380     05  C-SKIP-CTR            PIC 9(6)   COMP VALUE ZERO.
003390     05  C-CAT-POSTED-CTR      PIC 9(6)   COMP VALUE ZERO.
003400     05  C-ITEM-POSTED-CTR     PIC 9(6)   COMP VALUE ZERO.
003410
003420*     CURRENT-CATEGORY HOLD (C-1467) -- THE CAT-ID OF THE LAST
003430*     CATEGORY HEADING SEEN, CARRIED FORWARD SO A COST-ITEM
003440*     ROW POSTS UNDER THE RIGHT CATEGORY EVEN THOUGH THE
003450*     CATEGORY ROW ITSELF WAS SEVERAL RECORDS BACK.
003460     05  H-CURRENT-CAT-ID      PIC X(10)  VALUE SPACE.
003470*     SET BY 2100-CLASSIFY-ROW -- 'C' CATEGORY, 'I' ITEM, 'S'
003480*     SKIPPED (THE DEFAULT UNTIL PROVEN OTHERWISE).
003490     05  ROW-CLASS           PIC X(01)  VALUE SPACE.
003500         88  ROW-IS-CATEGORY       VALUE 'C'.
003510         88  ROW-IS-ITEM           VALUE 'I'.
003520         88  ROW-IS-SKIP           VALUE 'S'.
003530
003540*     FILE-STATUS BYTES FOR THE TWO MASTER FILES.  CATMAST-
003550*     STATUS '35' (FILE NOT FOUND) IS EXPECTED AND HANDLED ON
003560*     A DISCIPLINE'S FIRST-EVER RUN -- IT IS NOT AN ERROR.
003570     05  CATMAST-STATUS      PIC X(02)  VALUE SPACE.
003580         88  CATMAST-OK            VALUE '00'.
003590         88  CATMAST-NOT-FOUND     VALUE '35'.
003600     05  CE-STATUS           PIC X(02)  VALUE SPACE.
003610         88  CE-STATUS-OK          VALUE '00'.
003620     05  FILLER                 PIC X(05)  VALUE SPACE.
003630
003640* TODAY'S DATE, FOR THE RUN-SUMMARY HEADING.  C-2077 (Y2K)
003650* EXPANDED I-YEAR TO FOUR DIGITS -- FUNCTION CURRENT-DATE HAS
003660* ALWAYS RETURNED A FOUR-DIGIT YEAR, SO THAT PORTION OF THE
003670* FIELD SIMPLY WENT UNUSED UNTIL THE HEADING WAS FIXED TO
003680* PRINT ALL FOUR DIGITS.
003690 01  I-DATE.
003700     05  I-YEAR                 PIC 9(4).
003710     05  I-MONTH                PIC 99.
003720     05  I-DAY                  PIC 99.
003730     05  FILLER                 PIC X(13).
003740
003750* ------------------------------------------------------------
003760* TEXT-CLEANING WORK FIELDS (RULES B1, B2, B3, B4).
003770* ------------------------------------------------------------
003780 01  TEXT-CLEAN-WORK.
003790*     RULE B1 OUTPUT -- CL-DESC WITH LEADING/TRAILING SPACE
003800*     REMOVED, NOTHING ELSE DONE TO IT YET.
003810     05  TRIM-DESC           PIC X(80)  VALUE SPACE.
003820     05  C-TRIM-LEN            PIC 9(2)   COMP VALUE ZERO.
003830     05  C-FIRST-POS           PIC 9(2)   COMP VALUE ZERO.
003840     05  C-LAST-POS            PIC 9(2)   COMP VALUE ZERO.
003850     05  C-SCAN-IDX            PIC 9(2)   COMP VALUE ZERO.
003860*     RULE B2 OUTPUT -- BLANK-COLLAPSED, PUNCTUATION-STRIPPED.
003870*     THIS IS WHAT ENDS UP ON CAT-NAME OR CE-ITEM-NAME.
003880     05  CLEAN-DESC          PIC X(80)  VALUE SPACE.
003890     05  C-CLEAN-LEN           PIC 9(2)   COMP VALUE ZERO.
003900*     UPPERCASED SCRATCH COPY OF CLEAN-DESC, USED ONLY FOR THE
003910*     RULE B3 PREFIX SCREEN -- CLEAN-DESC ITSELF STAYS AS TYPED.
003920     05  CLEAN-UPPER         PIC X(80)  VALUE SPACE.
003930     05  C-BUILD-PTR           PIC 9(2)   COMP VALUE ZERO.
003940     05  PREV-WAS-SPACE      PIC X(01)  VALUE 'N'.
003950     05  ONE-CHAR            PIC X(01)  VALUE SPACE.
003960     05  C-STRIP-FRONT         PIC 9(2)   COMP VALUE ZERO.
003970     05  C-STRIP-BACK          PIC 9(2)   COMP VALUE ZERO.
003980*     SET 'Y' BY RULES B3 AND B4 WHEN THE ROW IS NEITHER A
003990*     VALID CATEGORY HEADING NOR A VALID ITEM DESCRIPTION.
004000     05  INVALID-FLAG        PIC X(01)  VALUE 'N'.
004010         88  TEXT-IS-INVALID       VALUE 'Y'.
004020*     RULE B4 SCRATCH -- CLEAN-DESC WITH EMBEDDED PERIODS
004030*     REMOVED, TESTED FOR NUMERIC (A CATEGORY HEADING CANNOT
004040*     BE A BARE NUMBER OR A DECIMAL VALUE).
004050     05  NUMCHECK            PIC X(80)  VALUE SPACE.
004060     05  C-NUMCHECK-LEN        PIC 9(2)   COMP VALUE ZERO.
004070*     ROW-CONTEXT FLAGS -- A UNIT OR EITHER PRICE FIELD PRESENT
004080*     MEANS THE ROW IS TESTED AS AN ITEM, NOT A CATEGORY.
004090     05  HAS-UNIT            PIC X(01)  VALUE 'N'.
004100     05  HAS-PRICE           PIC X(01)  VALUE 'N'.
004110     05  FILLER                 PIC X(05)  VALUE SPACE.
004120
004130* STRIP SET FOR RULE B2 -- ASTERISK COLON HYPHEN PERIOD.  BUILT
004140* AS ONE LITERAL AND REDEFINED INTO AN OCCURS TABLE SO THE
004150* STRIP PASSES CAN SEARCH IT ONE CHARACTER AT A TIME, THE SAME
004160* WAY THE DISCIPLINE TABLE ABOVE IS BUILT AND SEARCHED.
004170 01  STRIP-SET                  PIC X(04) VALUE '*:-.'.
004180 01  STRIP-SET-R REDEFINES STRIP-SET.
004190     05  STRIP-CHAR OCCURS 4 TIMES PIC X(01).
004200
004210* ------------------------------------------------------------
004220* PRICE-PARSE WORK FIELDS (RULE B8, C-1602).  ONE PRICE FIELD
004230* AT A TIME IS MOVED INTO I-PARSE-RAW AND SCANNED BY
004240* 2510-PARSE-PRICE -- THESE FIELDS ARE REUSED FOR BOTH THE
004250* NATIONAL AND THE SA PRICE, ONE AFTER THE OTHER.
004260* ------------------------------------------------------------
004270 01  PRICE-PARSE-WORK.
004280*     RAW TEXT COPY OF WHICHEVER PRICE FIELD IS BEING PARSED.
004290     05  I-PARSE-RAW           PIC X(12)  VALUE SPACE.
004300*     PARSED RESULT, SIGNED, TWO DECIMAL PLACES.
004310     05  C-PARSE-VALUE         PIC S9(9)V99   VALUE ZERO.
004320     05  PARSE-NEGATIVE      PIC X(01)  VALUE 'N'.
004330*     SET 'Y' WHEN A CHARACTER OTHER THAN A DIGIT, BLANK,
004340*     HYPHEN OR DECIMAL POINT TURNS UP -- THE VALUE POSTS AS
004350*     ZERO RATHER THAN HOLD UP THE WHOLE ROW.
004360     05  PARSE-BAD           PIC X(01)  VALUE 'N'.
004370     05  PARSE-DEC-FOUND     PIC X(01)  VALUE 'N'.
004380     05  PARSE-DIGIT-SEEN    PIC X(01)  VALUE 'N'.
004390     05  C-PARSE-IDX           PIC 9(2)   COMP VALUE ZERO.
004400*     WHOLE-DOLLARS DIGITS, BUILT LEFT TO RIGHT AS SCANNED.
004410     05  C-PARSE-INT-BUF       PIC X(9)   VALUE SPACE.
004420     05  C-PARSE-INT-PTR       PIC 9(2)   COMP VALUE 1.
004430*     CENTS DIGITS, AT MOST TWO KEPT (RULE B8 TRUNCATES).
004440     05  C-PARSE-DEC-BUF       PIC X(2)   VALUE SPACE.
004450     05  C-PARSE-DEC-PTR       PIC 9(1)   COMP VALUE 1.
004460*     RIGHT-JUSTIFIED SO THE COMBINE STEP BELOW CAN TREAT IT
004470*     AS A NUMERIC VALUE WITHOUT AN EXPLICIT ALIGN.
004480     05  C-PARSE-INT-RJ        PIC X(9)   JUSTIFIED RIGHT
004490                              VALUE SPACE.
004500     05  FILLER                 PIC X(05)  VALUE SPACE.
004510
004520 01  I-PARSE-RAW-TABLE REDEFINES I-PARSE-RAW.
004530     05  I-PARSE-RAW-CHAR OCCURS 12 TIMES PIC X(01).
004540
004550*     WHOLE-DOLLAR AND CENTS DIGITS SIDE BY SIDE, THEN
004560*     REDEFINED AS ONE ELEVEN-DIGIT NUMBER SO A SINGLE MOVE
004570*     INTO C-PARSE-VALUE PLACES THE DECIMAL POINT CORRECTLY.
004580 01  C-PARSE-COMBINED.
004590     05  C-PARSE-COMBINED-INT  PIC 9(9).
004600     05  C-PARSE-COMBINED-DEC  PIC 9(2).
004610 01  C-PARSE-COMBINED-NUM REDEFINES
004620            C-PARSE-COMBINED         PIC 9(11).
004630
004640*     BOTH PARSED PRICES, HELD ONLY LONG ENOUGH FOR
004650*     2500-SELECT-PRICE TO PICK THE LARGER (RULE B8).
004660 01  C-NAT-VALUE                  PIC S9(9)V99
004670                              VALUE ZERO.
004680 01  C-SA-VALUE                   PIC S9(9)V99
004690                              VALUE ZERO.
004700 01  C-MAX-PRICE                  PIC S9(9)V99
004710                              VALUE ZERO.
004720
004730* ------------------------------------------------------------
004740* LOG-LINE BUILD AREAS AND EDITED FIELDS FOR THE AUDIT TRAIL.
004750* 2900-LOG-AUDIT STRINGS THESE INTO AUDIT-LOG-RECORD SO THE SQL
004760* AUDIT LOG READS AS TEXT RATHER THAN AS RAW COMP/NUMERIC BYTES.
004770* ------------------------------------------------------------
004780*     RULE B6 CATEGORY ID, BUILT AS DISCIPLINE-HYPHEN-COUNTER
004790*     (FORMAT D-CCC) BEFORE BEING MOVED INTO CAT-ID.
004800 01  O-CAT-ID-BUILD.
004810     05  O-CAT-ID-DISC         PIC 9(01).
004820     05  FILLER                 PIC X(01) VALUE '-'.
004830     05  O-CAT-ID-CTR          PIC 9(03).
004840     05  FILLER                 PIC X(05) VALUE SPACE.
004850
004860*     EDITED (RULE B8) PRICE FOR THE AUDIT LINE -- SUPPRESSED
004870*     LEADING ZEROS, EXPLICIT SIGN POSITION FOR A CREDIT ROW.
004880 01  O-PRICE-EDIT                 PIC ---(8)9.99.
004890*     EDITED (RULE B6) ITEM ID FOR THE AUDIT LINE -- LEADING
004900*     ZEROS KEPT SO EVERY LOGGED ID PRINTS THE SAME WIDTH.
004910 01  O-ITEM-ID-EDIT               PIC 9(06).
004920
004930* ------------------------------------------------------------
004940* RUN-SUMMARY REPORT LINES (3100-WRITE-SUMMARY-REPORT).  ONE
004950* WORKING-STORAGE 01 PER PRINT LINE, MOVED INTO
004960* SUMMARY-LINE-RECORD BY THE WRITE ... FROM STATEMENTS BELOW SO
004970* THE RUN-SUMMARY-OUT FD ITSELF NEEDS NO KNOWLEDGE OF ANY ONE
004980* LINE'S LAYOUT.
004990* ------------------------------------------------------------
005000 01  SUM-HEADER-LINE-1.
005010     05  FILLER  PIC X(08)  VALUE 'CBLCOST1'.
005020     05  FILLER  PIC X(20)  VALUE SPACES.
005030     05  FILLER  PIC X(19)  VALUE 'COST LIBRARY RUN -'.
005040     05  SH-DISCIPLINE-NAME    PIC X(15).
005050     05  FILLER  PIC X(08)  VALUE SPACES.
005060*     RUN DATE (C-2077, Y2K -- FOUR-DIGIT YEAR).
005070     05  SH-RUN-MONTH          PIC 99.
005080     05  FILLER  PIC X(01)  VALUE '/'.
005090     05  SH-RUN-DAY            PIC 99.
005100     05  FILLER  PIC X(01)  VALUE '/'.
005110     05  SH-RUN-YEAR           PIC 9(4).
005120     05  FILLER  PIC X(52)  VALUE SPACES.
005130
005140* COLUMN HEADING LINE FOR THE CATEGORY DETAIL BODY BELOW.
005150 01  SUM-HEADER-LINE-2.
005160     05  FILLER  PIC X(10)  VALUE 'CATEGORY'.
005170     05  FILLER  PIC X(04)  VALUE SPACES.
005180     05  FILLER  PIC X(24)  VALUE 'CATEGORY NAME'.
005190     05  FILLER  PIC X(94)  VALUE SPACES.
005200
005210* ONE LINE PER CATEGORY ACTUALLY WRITTEN TO CATEGORY-MASTER-OUT
005220* THIS RUN -- 3110-WRITE-SUMMARY-DETAIL MOVES RUN-SUMMARY-TABLE
005230* ENTRIES IN HERE ONE AT A TIME.
005240 01  SUM-DETAIL-LINE.
005250     05  SD-CAT-ID              PIC X(10).
005260     05  FILLER  PIC X(04)  VALUE SPACES.
005270     05  SD-CAT-NAME            PIC X(80).
005280     05  FILLER  PIC X(38)  VALUE SPACES.
005290
005300* SHARED BY ALL FOUR CLOSING COUNTS (READ, SKIPPED, CATEGORIES
005310* POSTED, ITEMS POSTED) -- 3120-WRITE-SUMMARY-TOTALS RELOADS
005320* ST-LABEL/ST-VALUE AND RE-WRITES ONCE PER COUNT.
005330 01  SUM-TOTAL-LINE.
005340     05  ST-LABEL               PIC X(24).
005350     05  ST-VALUE               PIC Z,ZZZ,ZZ9.
005360     05  FILLER  PIC X(99)  VALUE SPACES.
005370
005380 PROCEDURE DIVISION.
005390
005400*****************************************************************
005410* 0000-CBLCOST1-MAIN -- MAINLINE.  OPEN/VALIDATE/PRELOAD IN
005420* 1000-INIT, ONE PASS OF 2000-MAINLINE PER COST-LINE ROW UNTIL
005430* THE READ SWITCH FLIPS, THEN CLOSE OUT AND PRINT THE SUMMARY.
005440*****************************************************************
005450 0000-CBLCOST1-MAIN.
005460     PERFORM 1000-INIT.
005470     PERFORM 2000-MAINLINE
005480         UNTIL MORE-RECS = 'NO'.
005490     PERFORM 3000-CLOSING.
005500     STOP RUN.
005510
005520*****************************************************************
005530* 1000-INIT -- READS THE PARM CARD, VALIDATES THE DISCIPLINE
005540* (RULE B7), PRELOADS EXISTING CATEGORY IDS, OPENS THE FILES,
005550* AND PRIMES THE FIRST READ OF THE COST-LINE INPUT.
005560*****************************************************************
005570 1000-INIT.
005580*     ONE-CARD PARM FILE -- THE RUN TAKES EXACTLY ONE DISCIPLINE
005590*     CODE, NOT A LIST.  AN EMPTY FILE FALLS THROUGH AS SPACES,
005600*     WHICH 1100-VALIDATE-DISCIPLINE WILL REJECT.
005610     OPEN INPUT DISC-CTL-CARD.
005620     READ DISC-CTL-CARD
005630         AT END
005640             MOVE SPACE TO I-DISCIPLINE-CODE
005650         NOT AT END
005660             MOVE CTL-DISCIPLINE-CODE TO I-DISCIPLINE-CODE
005670         END-READ.
005680     CLOSE DISC-CTL-CARD.
005690
005700*     ERROR LOG OPENS FIRST -- 1190-ABEND-BAD-DISCIPLINE HAS TO
005710*     BE ABLE TO WRITE TO IT BEFORE ANYTHING ELSE IS OPEN.
005720     OPEN OUTPUT ERROR-LOG-OUT.
005730     PERFORM 1100-VALIDATE-DISCIPLINE.
005740
005750     OPEN OUTPUT SQL-AUDIT-LOG.
005760     OPEN INPUT COST-LINE-IN.
005770     OPEN OUTPUT RUN-SUMMARY-OUT.
005780
005790*     COST-ELEMENT-OUT OPENS EXTEND UNCONDITIONALLY -- UNLIKE
005800*     THE CATEGORY MASTER, ITEMS ALWAYS APPEND, NEVER PRELOAD.
005810     PERFORM 1150-PRELOAD-CAT-MASTER.
005820     OPEN EXTEND COST-ELEMENT-OUT.
005830
005840*     RUN-SUMMARY HEADING DATE (C-2077) -- SET ONCE HERE, NOT
005850*     RE-DERIVED IN 3100-WRITE-SUMMARY-REPORT, SO THE PRINTED
005860*     DATE MATCHES THE MOMENT THE RUN STARTED, NOT WHEN IT ENDS.
005870     MOVE FUNCTION CURRENT-DATE TO I-DATE.
005880     MOVE H-DISCIPLINE-NAME TO SH-DISCIPLINE-NAME.
005890     MOVE I-MONTH TO SH-RUN-MONTH.
005900     MOVE I-DAY TO SH-RUN-DAY.
005910     MOVE I-YEAR TO SH-RUN-YEAR.
005920
005930     PERFORM 9000-READ.
005940
005950*****************************************************************
005960* 1100-VALIDATE-DISCIPLINE -- RULE B7.  AN UNKNOWN CODE IS A
005970* PARAMETER ERROR -- LOG IT AND ABEND THE RUN (C-1198).
005980*****************************************************************
005990 1100-VALIDATE-DISCIPLINE.
006000*     THE PARM CARD MAY COME IN LOWER CASE -- FORCE UPPER SO THE
006010*     TABLE COMPARE BELOW CANNOT MISS A VALID CODE ON CASE ALONE.
006020     INSPECT I-DISCIPLINE-CODE CONVERTING
006030         'abcdefghijklmnopqrstuvwxyz'
006040         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006050
006060*     SIX TABLE ENTRIES, FIXED -- C-1198 ADDED THE VARYING LIMIT
006070*     OF 6 WHEN THE SEVENTH DISCIPLINE (SITE) WAS DROPPED FROM
006080*     SCOPE; THE TABLE ITSELF WAS NEVER SHRUNK BACK DOWN.
006090     MOVE 'N' TO DISC-FOUND.
006100     PERFORM 1110-SEARCH-DISC-TABLE
006110         VARYING C-PARSE-IDX FROM 1 BY 1
006120         UNTIL C-PARSE-IDX > 6.
006130
006140     IF NOT DISC-WAS-FOUND
006150         PERFORM 1190-ABEND-BAD-DISCIPLINE
006160     END-IF.
006170
006180* 1110-SEARCH-DISC-TABLE -- ONE PASS OF THE VARYING PERFORM
006190* IN 1100-VALIDATE-DISCIPLINE ABOVE, ONE TABLE ENTRY AT A TIME.
006200 1110-SEARCH-DISC-TABLE.
006210     IF I-DISCIPLINE-CODE = DISC-TABLE-CODE(C-PARSE-IDX)
006220         MOVE 'Y' TO DISC-FOUND
006230         MOVE DISC-TABLE-ID(C-PARSE-IDX)
006240             TO H-DISCIPLINE-ID
006250         MOVE DISC-TABLE-NAME(C-PARSE-IDX)
006260             TO H-DISCIPLINE-NAME
006270*         MATCH FOUND -- FORCE THE VARYING INDEX PAST ITS UPPER
006280*         LIMIT SO 1100-VALIDATE-DISCIPLINE STOPS LOOPING
006290*         RATHER THAN SCANNING THE REMAINING TABLE ENTRIES.
006300         MOVE 7 TO C-PARSE-IDX
006310     END-IF.
006320
006330*****************************************************************
006340* 1190-ABEND-BAD-DISCIPLINE -- RULE B7 FAILURE.  ONE LINE TO THE
006350* ERROR LOG, ONE TO THE CONSOLE, THEN A HARD STOP WITH A NONZERO
006360* RETURN-CODE SO THE JCL STEP CONDITION CODE CHECK CATCHES IT.
006370*****************************************************************
006380 1190-ABEND-BAD-DISCIPLINE.
006390     MOVE SPACE TO ERROR-LOG-RECORD.
006400     STRING 'CBLCOST1 PARM ERROR - DISCIPLINE CODE ['
006410         DELIMITED BY SIZE
006420         I-DISCIPLINE-CODE DELIMITED BY SIZE
006430         '] NOT ON FILE - RUN ABENDED' DELIMITED BY SIZE
006440         INTO ERROR-LOG-RECORD.
006450     WRITE ERROR-LOG-RECORD.
006460     CLOSE ERROR-LOG-OUT.
006470     DISPLAY ERROR-LOG-RECORD.
006480     MOVE 16 TO RETURN-CODE.
006490     STOP RUN.
006500
006510*****************************************************************
006520* 1150-PRELOAD-CAT-MASTER -- IF THE CATEGORY MASTER ALREADY
006530* EXISTS (A PRIOR RUN FOR SOME DISCIPLINE), LOAD ITS CAT-IDS SO
006540* A REPEAT RUN OF THE SAME DISCIPLINE DOES NOT DOUBLE-POST A
006550* CATEGORY (C-1811).  THE FILE IS THEN RE-OPENED EXTEND SO NEW
006560* CATEGORIES ARE APPENDED, NOT OVERWRITTEN.
006570*****************************************************************
006580 1150-PRELOAD-CAT-MASTER.
006590*     STATUS 35 (FILE NOT FOUND) IS THE DISCIPLINE'S FIRST-EVER
006600*     RUN -- NOTHING TO PRELOAD, FALL STRAIGHT THROUGH TO THE
006610*     RE-OPEN.  ANY OTHER NON-ZERO STATUS IS LEFT TO ABEND ON THE
006620*     SUBSEQUENT READ RATHER THAN BE MASKED HERE.
006630     OPEN INPUT CATEGORY-MASTER-OUT.
006640     IF CATMAST-NOT-FOUND
006650         CONTINUE
006660     ELSE
006670         PERFORM 1160-READ-CAT-MASTER
006680             UNTIL MORE-RECS = 'EOF-CAT'
006690     END-IF.
006700     CLOSE CATEGORY-MASTER-OUT.
006710*     MORE-RECS IS SHARED WITH THE COST-LINE-IN READ LOOP --
006720*     RESET IT TO 'YES' HERE SO 9000-READ (CALLED NEXT, FOR
006730*     COST-LINE-IN) DOES NOT INHERIT THE 'EOF-CAT' VALUE.
006740     MOVE 'YES' TO MORE-RECS.
006750     OPEN EXTEND CATEGORY-MASTER-OUT.
006760
006770* 1160-READ-CAT-MASTER -- ONE CATEGORY MASTER RECORD OF THE
006780* PRELOAD PASS ABOVE.  THE 300-ENTRY CEILING ON CAT-SEEN-TABLE
006790* MATCHES THE OCCURS LIMIT DECLARED IN WORKING-STORAGE -- A
006800* MASTER OVER 300 CATEGORIES SIMPLY STOPS PRELOADING SILENTLY
006810* RATHER THAN ABEND, SINCE NO DISCIPLINE HAS EVER COME CLOSE.
006820 1160-READ-CAT-MASTER.
006830     READ CATEGORY-MASTER-OUT
006840         AT END
006850             MOVE 'EOF-CAT' TO MORE-RECS
006860         NOT AT END
006870             ADD 1 TO CAT-SEEN-COUNT
006880             IF CAT-SEEN-COUNT <= 300
006890                 MOVE CAT-ID TO
006900                     CAT-SEEN-ID(CAT-SEEN-COUNT)
006910             END-IF
006920     END-READ.
006930
006940*****************************************************************
006950* 2000-MAINLINE -- ONE PASS PER COST-LINE ROW.  CLASSIFY, THEN
006960* DISPATCH TO THE CATEGORY POST, THE ITEM POST, OR COUNT IT AS
006970* SKIPPED.
006980*****************************************************************
006990 2000-MAINLINE.
007000     ADD 1 TO C-READ-CTR.
007010*     THRU 2100-EXIT -- THE CLASSIFIER USES GO TO ITSELF TO
007020*     SHORT-CIRCUIT VALIDATION.  SEE 2100-CLASSIFY-ROW.
007030     PERFORM 2100-CLASSIFY-ROW THRU 2100-EXIT.
007040
007050*     ROW-CLASS IS SET BY THE TIME CONTROL RETURNS HERE, WHETHER
007060*     CLASSIFICATION RAN TO COMPLETION OR EXITED EARLY ON A B1-B5
007070*     TEST -- 'S' (SKIP) IS THE STARTING VALUE 2100-CLASSIFY-ROW
007080*     MOVES IN, SO A ROW FAILING EVERY TEST FALLS TO WHEN OTHER.
007090     EVALUATE TRUE
007100         WHEN ROW-IS-CATEGORY
007110             PERFORM 2200-POST-CATEGORY
007120         WHEN ROW-IS-ITEM
007130             PERFORM 2300-POST-ITEM
007140         WHEN OTHER
007150             ADD 1 TO C-SKIP-CTR
007160     END-EVALUATE.
007170
007180*     NEXT COST-LINE ROW, OR SETS MORE-RECS TO 'N' AT EOF,
007190*     SHARED WITH THE PRIMING READ IN 1000-INIT.
007200     PERFORM 9000-READ.
007210
007220*****************************************************************
007230* 2100-CLASSIFY-ROW -- RULES B1 THRU B5.  GO TO ...-EXIT ON THE
007240* FIRST DISQUALIFYING TEST, SAME SHORT-CIRCUIT STYLE USED BY
007250* THE FIELD-BY-FIELD VALIDATION IN THE POP MASTER PROGRAM.
007260*****************************************************************
007270 2100-CLASSIFY-ROW.
007280     MOVE 'S' TO ROW-CLASS.
007290     PERFORM 2110-TRIM-DESC.
007300
007310*     RULE B1 -- FIRST-CHARACTER GATE.
007320     IF C-TRIM-LEN = 0
007330         GO TO 2100-EXIT
007340     END-IF.
007350     IF TRIM-DESC(1:1) NOT ALPHABETIC
007360         GO TO 2100-EXIT
007370     END-IF.
007380
007390*     RULE B2 -- COLLAPSE BLANKS, STRIP *:-. FROM BOTH ENDS.
007400     PERFORM 2120-CLEAN-TEXT.
007410     IF C-CLEAN-LEN = 0
007420         GO TO 2100-EXIT
007430     END-IF.
007440
007450*     RULE B3 -- INVALID-PATTERN SCREEN.
007460     PERFORM 2130-SCREEN-INVALID.
007470     IF TEXT-IS-INVALID
007480         GO TO 2100-EXIT
007490     END-IF.
007500
007510*     ROW CONTEXT -- A UNIT OR A PRICE MEANS AN ITEM LINE,
007520*     OTHERWISE THE ROW IS TESTED AS A CATEGORY HEADING.
007530     MOVE 'N' TO HAS-UNIT.
007540     MOVE 'N' TO HAS-PRICE.
007550     IF CL-UNIT NOT = SPACE
007560         MOVE 'Y' TO HAS-UNIT
007570     END-IF.
007580     IF CL-NAT-PRICE NOT = SPACE OR CL-SA-PRICE NOT = SPACE
007590         MOVE 'Y' TO HAS-PRICE
007600     END-IF.
007610
007620*     A ONE-CHARACTER DESCRIPTION WITH A UNIT OR PRICE STILL
007630*     FAILS -- RULE B4'S LENGTH-2 FLOOR APPLIES TO ITEMS TOO,
007640*     NOT JUST CATEGORY HEADINGS.
007650     IF HAS-UNIT = 'Y' OR HAS-PRICE = 'Y'
007660         IF C-CLEAN-LEN >= 2
007670             MOVE 'I' TO ROW-CLASS
007680         END-IF
007690     ELSE
007700         PERFORM 2140-CATEGORY-TEST THRU 2140-EXIT
007710         IF NOT TEXT-IS-INVALID
007720             MOVE 'C' TO ROW-CLASS
007730         END-IF
007740     END-IF.
007750
007760 2100-EXIT.
007770     EXIT.
007780
007790*****************************************************************
007800* 2110-TRIM-DESC -- LOCATES THE FIRST AND LAST NON-SPACE BYTE OF
007810* CL-DESC AND MOVES THE TRIMMED TEXT TO TRIM-DESC.
007820*****************************************************************
007830 2110-TRIM-DESC.
007840     MOVE SPACE TO TRIM-DESC.
007850     MOVE ZERO TO C-FIRST-POS C-LAST-POS C-TRIM-LEN.
007860
007870     PERFORM 2111-SCAN-FOR-TRIM
007880         VARYING C-SCAN-IDX FROM 1 BY 1
007890         UNTIL C-SCAN-IDX > 80.
007900
007910     IF C-FIRST-POS NOT = ZERO
007920         COMPUTE C-TRIM-LEN =
007930             C-LAST-POS - C-FIRST-POS + 1
007940         MOVE CL-DESC(C-FIRST-POS:C-TRIM-LEN)
007950             TO TRIM-DESC
007960     END-IF.
007970
007980* 2111-SCAN-FOR-TRIM -- ONE BYTE OF THE VARYING SCAN ABOVE.
007990 2111-SCAN-FOR-TRIM.
008000     IF CL-DESC(C-SCAN-IDX:1) NOT = SPACE
008010         IF C-FIRST-POS = ZERO
008020             MOVE C-SCAN-IDX TO C-FIRST-POS
008030         END-IF
008040         MOVE C-SCAN-IDX TO C-LAST-POS
008050     END-IF.
008060
008070*****************************************************************
008080* 2120-CLEAN-TEXT -- RULE B2.  COLLAPSE RUNS OF WHITE SPACE TO A
008090* SINGLE SPACE, THEN STRIP LEADING/TRAILING *, :, -, . AND
008100* RE-TRIM.  ADDED C-2390 -- THE OLD LOGIC LEFT A TRAILING SPACE
008110* WHEN THE STRIPPED CHARACTER WAS PRECEDED BY BLANKS.
008120*****************************************************************
008130 2120-CLEAN-TEXT.
008140     MOVE SPACE TO CLEAN-DESC.
008150     MOVE ZERO TO C-BUILD-PTR.
008160     MOVE 'N' TO PREV-WAS-SPACE.
008170
008180     PERFORM 2121-COLLAPSE-ONE-CHAR
008190         VARYING C-SCAN-IDX FROM 1 BY 1
008200         UNTIL C-SCAN-IDX > C-TRIM-LEN.
008210     MOVE C-BUILD-PTR TO C-CLEAN-LEN.
008220
008230*     STRIP THE TRAILING SPACE LEFT BY A COLLAPSE, IF ANY.
008240     IF C-CLEAN-LEN > 0
008250         IF CLEAN-DESC(C-CLEAN-LEN:1) = SPACE
008260             SUBTRACT 1 FROM C-CLEAN-LEN
008270         END-IF
008280     END-IF.
008290
008300*     STRIP *  :  -  .  FROM THE FRONT.
008310     MOVE ZERO TO C-STRIP-FRONT.
008320     PERFORM 2122-STRIP-FRONT-PASS
008330         UNTIL C-CLEAN-LEN = 0
008340             OR C-STRIP-FRONT NOT = ZERO.
008350
008360*     STRIP *  :  -  .  FROM THE BACK.
008370     MOVE ZERO TO C-STRIP-BACK.
008380     PERFORM 2123-STRIP-BACK-PASS
008390         UNTIL C-CLEAN-LEN = 0
008400             OR C-STRIP-BACK NOT = ZERO.
008410
008420*     RE-TRIM -- A STRIPPED FRONT CHARACTER MAY LEAVE A BLANK.
008430     PERFORM 2124-RETRIM-PASS
008440         UNTIL C-CLEAN-LEN = 0
008450             OR CLEAN-DESC(1:1) NOT = SPACE.
008460
008470* 2121-COLLAPSE-ONE-CHAR -- ONE BYTE OF THE COLLAPSE SCAN.
008480 2121-COLLAPSE-ONE-CHAR.
008490     MOVE TRIM-DESC(C-SCAN-IDX:1) TO ONE-CHAR.
008500     IF ONE-CHAR = SPACE
008510         IF PREV-WAS-SPACE = 'N'
008520             ADD 1 TO C-BUILD-PTR
008530             MOVE SPACE TO CLEAN-DESC(C-BUILD-PTR:1)
008540             MOVE 'Y' TO PREV-WAS-SPACE
008550         END-IF
008560     ELSE
008570         ADD 1 TO C-BUILD-PTR
008580         MOVE ONE-CHAR TO CLEAN-DESC(C-BUILD-PTR:1)
008590         MOVE 'N' TO PREV-WAS-SPACE
008600     END-IF.
008610
008620* 2122-STRIP-FRONT-PASS -- ONE PASS OF THE STRIP-FRONT LOOP.
008630 2122-STRIP-FRONT-PASS.
008640     MOVE 'N' TO ONE-CHAR.
008650     PERFORM 2122A-CHECK-FRONT-CHAR
008660         VARYING C-SCAN-IDX FROM 1 BY 1
008670         UNTIL C-SCAN-IDX > 4.
008680     IF ONE-CHAR = 'Y'
008690         MOVE CLEAN-DESC(2:79) TO CLEAN-DESC
008700         SUBTRACT 1 FROM C-CLEAN-LEN
008710     ELSE
008720         MOVE 1 TO C-STRIP-FRONT
008730     END-IF.
008740
008750* 2122A-CHECK-FRONT-CHAR -- ONE ENTRY OF STRIP-CHAR.
008760 2122A-CHECK-FRONT-CHAR.
008770     IF CLEAN-DESC(1:1) = STRIP-CHAR(C-SCAN-IDX)
008780         MOVE 'Y' TO ONE-CHAR
008790     END-IF.
008800
008810* 2123-STRIP-BACK-PASS -- ONE PASS OF THE STRIP-BACK LOOP.
008820 2123-STRIP-BACK-PASS.
008830     MOVE 'N' TO ONE-CHAR.
008840     PERFORM 2123A-CHECK-BACK-CHAR
008850         VARYING C-SCAN-IDX FROM 1 BY 1
008860         UNTIL C-SCAN-IDX > 4.
008870     IF ONE-CHAR = 'Y'
008880         MOVE SPACE TO CLEAN-DESC(C-CLEAN-LEN:1)
008890         SUBTRACT 1 FROM C-CLEAN-LEN
008900     ELSE
008910         MOVE 1 TO C-STRIP-BACK
008920     END-IF.
008930
008940* 2123A-CHECK-BACK-CHAR -- ONE ENTRY OF STRIP-CHAR.
008950 2123A-CHECK-BACK-CHAR.
008960     IF CLEAN-DESC(C-CLEAN-LEN:1) =
008970         STRIP-CHAR(C-SCAN-IDX)
008980         MOVE 'Y' TO ONE-CHAR
008990     END-IF.
009000
009010* 2124-RETRIM-PASS -- ONE PASS OF THE FINAL RE-TRIM LOOP.
009020 2124-RETRIM-PASS.
009030     MOVE CLEAN-DESC(2:79) TO CLEAN-DESC.
009040     SUBTRACT 1 FROM C-CLEAN-LEN.
009050
009060*****************************************************************
009070* 2130-SCREEN-INVALID -- RULE B3.  CASE-INSENSITIVE PREFIX SCREEN
009080* AGAINST THE CLEANED TEXT (C-2390 REWORKED THIS PARAGRAPH).
009090*****************************************************************
009100 2130-SCREEN-INVALID.
009110     MOVE 'N' TO INVALID-FLAG.
009120     MOVE CLEAN-DESC TO CLEAN-UPPER.
009130     INSPECT CLEAN-UPPER CONVERTING
009140         'abcdefghijklmnopqrstuvwxyz'
009150         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009160
009170*     A LEADING ASTERISK IS THE ESTIMATOR'S OWN FOOTNOTE MARKER.
009180     IF CLEAN-UPPER(1:1) = '*'
009190         MOVE 'Y' TO INVALID-FLAG
009200     END-IF.
009210*     'NOTE:' / 'NOTES:' HEADINGS -- WITH OR WITHOUT A SPACE
009220*     BEFORE THE COLON, BOTH SPELLINGS SHOW UP IN THE WORKBOOK.
009230     IF CLEAN-UPPER(1:5)  = 'NOTE:'
009240         OR CLEAN-UPPER(1:6)  = 'NOTES:'
009250         OR CLEAN-UPPER(1:6)  = 'NOTE :'
009260         OR CLEAN-UPPER(1:7)  = 'NOTES :'
009270         MOVE 'Y' TO INVALID-FLAG
009280     END-IF.
009290*     'TO BE DETERMINED', 'TO BE PRICED', ETC.
009300     IF CLEAN-UPPER(1:6)  = 'TO BE '
009310         MOVE 'Y' TO INVALID-FLAG
009320     END-IF.
009330*     WORKSHEET TAB TITLES LIKE 'GUIDE TO THIS SHEET'.
009340     IF CLEAN-UPPER(1:5)  = 'GUIDE'
009350         MOVE 'Y' TO INVALID-FLAG
009360     END-IF.
009370     IF CLEAN-UPPER(1:10) = 'IMPORTANT:'
009380         MOVE 'Y' TO INVALID-FLAG
009390     END-IF.
009400     IF CLEAN-UPPER(1:8)  = 'WARNING:'
009410         MOVE 'Y' TO INVALID-FLAG
009420     END-IF.
009430     IF CLEAN-UPPER(1:8)  = 'CAUTION:'
009440         MOVE 'Y' TO INVALID-FLAG
009450     END-IF.
009460*     'NB:' / 'N.B.:' / 'N.B:' -- ALL THREE PUNCTUATION STYLES
009470*     TURN UP ACROSS THE DIFFERENT DISCIPLINES' WORKBOOKS.
009480     IF CLEAN-UPPER(1:3)  = 'NB:'
009490         OR CLEAN-UPPER(1:5)  = 'N.B.:'
009500         OR CLEAN-UPPER(1:4)  = 'N.B:'
009510         MOVE 'Y' TO INVALID-FLAG
009520     END-IF.
009530*     CROSS-REFERENCE TEXT -- 'SEE DRAINAGE TAB' AND SIMILAR.
009540     IF CLEAN-UPPER(1:4)  = 'SEE '
009550         OR CLEAN-UPPER(1:5)  = '(SEE '
009560         MOVE 'Y' TO INVALID-FLAG
009570     END-IF.
009580
009590*****************************************************************
009600* 2140-CATEGORY-TEST -- RULE B4.  LENGTH >= 2, PASSES B3, FIRST
009610* CHARACTER ALPHANUMERIC, AND NOT PURELY NUMERIC ONCE PERIODS
009620* ARE REMOVED.  SETS INVALID-FLAG SO 2100-CLASSIFY-ROW CAN
009630* TEST TEXT-IS-INVALID THE SAME WAY 2130 DOES.
009640*****************************************************************
009650 2140-CATEGORY-TEST.
009660     IF C-CLEAN-LEN < 2
009670         MOVE 'Y' TO INVALID-FLAG
009680         GO TO 2140-EXIT
009690     END-IF.
009700
009710*     NUMCHECK IS CLEAN-DESC WITH EVERY PERIOD SQUEEZED OUT --
009720*     A HEADING LIKE '1.2.3' MUST NOT PASS AS A CATEGORY NAME
009730*     JUST BECAUSE THE PERIODS KEEP IT FROM LOOKING NUMERIC.
009740     MOVE SPACE TO NUMCHECK.
009750     MOVE ZERO TO C-NUMCHECK-LEN.
009760     PERFORM 2141-STRIP-PERIOD-CHAR
009770         VARYING C-SCAN-IDX FROM 1 BY 1
009780         UNTIL C-SCAN-IDX > C-CLEAN-LEN.
009790
009800     IF C-NUMCHECK-LEN > 0
009810              AND NUMCHECK(1:C-NUMCHECK-LEN) IS NUMERIC
009820         MOVE 'Y' TO INVALID-FLAG
009830         GO TO 2140-EXIT
009840     END-IF.
009850
009860*     EVERY OTHER TEST PASSED -- THE ROW STANDS AS A CATEGORY.
009870     MOVE 'N' TO INVALID-FLAG.
009880
009890 2140-EXIT.
009900     EXIT.
009910
009920* 2141-STRIP-PERIOD-CHAR -- ONE BYTE OF THE PERIOD-STRIP SCAN.
009930 2141-STRIP-PERIOD-CHAR.
009940     IF CLEAN-DESC(C-SCAN-IDX:1) NOT = '.'
009950         ADD 1 TO C-NUMCHECK-LEN
009960         MOVE CLEAN-DESC(C-SCAN-IDX:1)
009970             TO NUMCHECK(C-NUMCHECK-LEN:1)
009980     END-IF.
009990
010000*****************************************************************
010010* 2200-POST-CATEGORY -- RULE B6 ID ASSIGNMENT, DUPLICATE
010020* SUPPRESSION AGAINST THE PRELOADED MASTER, THE RUN-SUMMARY
010030* UPDATE, AND THE CURRENT-CATEGORY HOLD (C-1467).
010040*****************************************************************
010050 2200-POST-CATEGORY.
010060*     RULE B6 -- THE ID IS ASSIGNED HERE, BEFORE THE DUPLICATE
010070*     CHECK BELOW, EVEN THOUGH A DUPLICATE POST THROWS THE ID
010080*     AWAY UNUSED.  THE COUNTER STILL ADVANCES -- CAT-ID VALUES
010090*     ARE NOT REUSED ACROSS A RUN.
010100     MOVE H-DISCIPLINE-ID TO O-CAT-ID-DISC.
010110     MOVE C-CAT-COUNTER TO O-CAT-ID-CTR.
010120     MOVE O-CAT-ID-BUILD TO CAT-ID.
010130     ADD 1 TO C-CAT-COUNTER.
010140
010150     MOVE CLEAN-DESC(1:C-CLEAN-LEN) TO CAT-NAME.
010160     MOVE H-DISCIPLINE-ID TO CAT-DISCIPLINE.
010170
010180*     C-1467 -- SET THE HOLD BEFORE THE DUPLICATE CHECK RUNS, SO
010190*     AN ITEM ROW FOLLOWING A DUPLICATE CATEGORY HEADING STILL
010200*     POSTS UNDER THE RIGHT (ALREADY-EXISTING) CATEGORY.
010210     MOVE CAT-ID TO H-CURRENT-CAT-ID.
010220     PERFORM 2230-UPDATE-RUN-SUMMARY.
010230
010240     PERFORM 2210-CHECK-CAT-DUP.
010250     IF INVALID-FLAG = 'Y'
010260         PERFORM 2900-LOG-AUDIT
010270     ELSE
010280         PERFORM 2220-WRITE-CATEGORY
010290     END-IF.
010300
010310*****************************************************************
010320* 2210-CHECK-CAT-DUP -- INSERT-OR-IGNORE.  INVALID-FLAG 'Y'
010330* MEANS THIS CAT-ID IS ALREADY ON THE MASTER -- IGNORE THE POST.
010340*****************************************************************
010350 2210-CHECK-CAT-DUP.
010360     MOVE 'N' TO INVALID-FLAG.
010370     PERFORM 2211-COMPARE-CAT-SEEN
010380         VARYING CAT-SEEN-IDX FROM 1 BY 1
010390         UNTIL CAT-SEEN-IDX > CAT-SEEN-COUNT.
010400
010410* 2211-COMPARE-CAT-SEEN -- ONE ENTRY OF THE CAT-SEEN-TABLE SCAN.
010420 2211-COMPARE-CAT-SEEN.
010430     IF CAT-ID = CAT-SEEN-ID(CAT-SEEN-IDX)
010440         MOVE 'Y' TO INVALID-FLAG
010450     END-IF.
010460
010470* 2220-WRITE-CATEGORY -- THE ACTUAL APPEND TO CATEGORY-MASTER,
010480* REACHED ONLY WHEN 2210-CHECK-CAT-DUP FOUND NO DUPLICATE.
010490 2220-WRITE-CATEGORY.
010500     WRITE CATEGORY-MASTER-RECORD.
010510     IF NOT CATMAST-OK
010520         PERFORM 2950-LOG-ERROR
010530     ELSE
010540         ADD 1 TO C-CAT-POSTED-CTR
010550         IF CAT-SEEN-COUNT <= 300
010560             ADD 1 TO CAT-SEEN-COUNT
010570             MOVE CAT-ID TO CAT-SEEN-ID(CAT-SEEN-COUNT)
010580         END-IF
010590     END-IF.
010600     PERFORM 2900-LOG-AUDIT.
010610
010620*****************************************************************
010630* 2230-UPDATE-RUN-SUMMARY -- KEYED BY NAME, FIRST OCCURRENCE
010640* WINS.  A REPEATED HEADING TEXT DOES NOT REPLACE THE ENTRY
010650* ALREADY ON THE TABLE.
010660*****************************************************************
010670 2230-UPDATE-RUN-SUMMARY.
010680     MOVE 'N' TO NAME-FOUND.
010690     PERFORM 2231-COMPARE-SUMMARY-NAME
010700         VARYING SUM-IDX FROM 1 BY 1
010710         UNTIL SUM-IDX > RUN-SUMMARY-COUNT.
010720
010730     IF NAME-FOUND = 'N' AND RUN-SUMMARY-COUNT <= 300
010740         ADD 1 TO RUN-SUMMARY-COUNT
010750         MOVE CAT-ID TO SUM-CAT-ID(RUN-SUMMARY-COUNT)
010760         MOVE CAT-NAME TO SUM-CAT-NAME(RUN-SUMMARY-COUNT)
010770     END-IF.
010780
010790* 2231-COMPARE-SUMMARY-NAME -- ONE ENTRY OF THE SUMMARY SCAN.
010800 2231-COMPARE-SUMMARY-NAME.
010810     IF CAT-NAME = SUM-CAT-NAME(SUM-IDX)
010820         MOVE 'Y' TO NAME-FOUND
010830     END-IF.
010840
010850*****************************************************************
010860* 2300-POST-ITEM -- COMPUTES THE PRICE (RULE B8) AND POSTS THE
010870* COST-ELEMENT ALWAYS APPENDED, CE-ITEM-ID AUTO-INCREMENTING
010880* FROM 1.  AN ITEM SEEN BEFORE ANY CATEGORY POSTS WITH A BLANK
010890* CE-CATEGORY-ID.
010900*****************************************************************
010910 2300-POST-ITEM.
010920     ADD 1 TO C-ITEM-CTR.
010930     MOVE C-ITEM-CTR TO CE-ITEM-ID.
010940     MOVE CLEAN-DESC(1:C-CLEAN-LEN) TO CE-ITEM-NAME.
010950
010960*     THE CLEANED DESCRIPTION, NOT THE RAW INPUT FIELD, GOES ON
010970*     THE COST-ELEMENT RECORD -- 2120-CLEAN-TEXT ALREADY
010980*     COLLAPSED THE BLANKS BEFORE 2100-CLASSIFY-ROW EVER RAN.
010990*     RULE B9 -- ITEM UNIT, TRIMMED, BLANK WHEN ABSENT.
011000     PERFORM 2320-TRIM-UNIT.
011010
011020*     RULE B8 PRICE, THEN THE CATEGORY THIS ITEM ROLLS UNDER --
011030*     H-CURRENT-CAT-ID CARRIES WHATEVER 2200-POST-CATEGORY LAST
011040*     SET, WHICH IS SPACES IF NO CATEGORY ROW HAS BEEN SEEN YET.
011050     PERFORM 2500-SELECT-PRICE.
011060     MOVE C-MAX-PRICE TO CE-PRICE.
011070     MOVE H-CURRENT-CAT-ID TO CE-CATEGORY-ID.
011080
011090*     COST-ELEMENT-OUT TAKES EVERY ITEM ROW -- THERE IS NO
011100*     DUPLICATE CHECK HERE THE WAY 2210-CHECK-CAT-DUP GATES
011110*     CATEGORY-MASTER-OUT.  A REPEATED ITEM NAME IS A NEW ROW.
011120     WRITE COST-ELEMENT-RECORD.
011130     IF NOT CE-STATUS-OK
011140         PERFORM 2950-LOG-ERROR
011150     ELSE
011160         ADD 1 TO C-ITEM-POSTED-CTR
011170     END-IF.
011180*     AUDIT LOGS THIS ITEM WHETHER THE WRITE POSTED OR FAILED --
011190*     SAME RULE 2900-LOG-AUDIT APPLIES TO CATEGORY ROWS.
011200     PERFORM 2900-LOG-AUDIT.
011210
011220* 2320-TRIM-UNIT -- RULE B9.  SAME FIRST/LAST-NONBLANK TECHNIQUE
011230* AS 2110-TRIM-DESC, RESTATED HERE FOR A 10-BYTE FIELD RATHER
011240* THAN SHARE ONE PARAGRAPH FOR TWO DIFFERENT FIELD WIDTHS.
011250 2320-TRIM-UNIT.
011260     MOVE SPACE TO CE-UNIT.
011270     MOVE ZERO TO C-FIRST-POS C-LAST-POS.
011280     PERFORM 2321-SCAN-UNIT-CHAR
011290         VARYING C-SCAN-IDX FROM 1 BY 1
011300         UNTIL C-SCAN-IDX > 10.
011310     IF C-FIRST-POS NOT = ZERO
011320         MOVE CL-UNIT(C-FIRST-POS:
011330                     C-LAST-POS - C-FIRST-POS + 1)
011340             TO CE-UNIT
011350     END-IF.
011360
011370* 2321-SCAN-UNIT-CHAR -- ONE BYTE OF THE UNIT-TRIM SCAN.
011380 2321-SCAN-UNIT-CHAR.
011390     IF CL-UNIT(C-SCAN-IDX:1) NOT = SPACE
011400         IF C-FIRST-POS = ZERO
011410             MOVE C-SCAN-IDX TO C-FIRST-POS
011420         END-IF
011430         MOVE C-SCAN-IDX TO C-LAST-POS
011440     END-IF.
011450
011460*****************************************************************
011470* 2500-SELECT-PRICE -- RULE B8.  PARSE BOTH PRICE FIELDS AND
011480* CARRY THE LARGER.  NEGATIVE VALUES ARE CARRIED AS PARSED.
011490*****************************************************************
011500 2500-SELECT-PRICE.
011510     MOVE CL-NAT-PRICE TO I-PARSE-RAW.
011520     PERFORM 2510-PARSE-PRICE THRU 2510-EXIT.
011530     MOVE C-PARSE-VALUE TO C-NAT-VALUE.
011540
011550     MOVE CL-SA-PRICE TO I-PARSE-RAW.
011560     PERFORM 2510-PARSE-PRICE THRU 2510-EXIT.
011570     MOVE C-PARSE-VALUE TO C-SA-VALUE.
011580
011590     IF C-NAT-VALUE >= C-SA-VALUE
011600         MOVE C-NAT-VALUE TO C-MAX-PRICE
011610     ELSE
011620         MOVE C-SA-VALUE TO C-MAX-PRICE
011630     END-IF.
011640
011650*****************************************************************
011660* 2510-PARSE-PRICE -- ADDED C-1602.  SCANS I-PARSE-RAW ONE
011670* CHARACTER AT A TIME.  BLANKS ARE IGNORED, A LEADING '-' SETS
011680* THE SIGN, DIGITS BEFORE THE POINT BUILD THE INTEGER PART,
011690* DIGITS AFTER BUILD THE DECIMAL PART (TRUNCATED PAST 2), AND
011700* ANY OTHER CHARACTER MARKS THE WHOLE FIELD UNPARSEABLE, WHICH
011710* FALLS BACK TO ZERO.
011720*****************************************************************
011730 2510-PARSE-PRICE.
011740     MOVE ZERO TO C-PARSE-VALUE.
011750     MOVE 'N' TO PARSE-NEGATIVE.
011760     MOVE 'N' TO PARSE-BAD.
011770     MOVE 'N' TO PARSE-DEC-FOUND.
011780     MOVE 'N' TO PARSE-DIGIT-SEEN.
011790     MOVE SPACE TO C-PARSE-INT-BUF C-PARSE-DEC-BUF.
011800     MOVE 1 TO C-PARSE-INT-PTR.
011810     MOVE 1 TO C-PARSE-DEC-PTR.
011820
011830     PERFORM 2511-SCAN-PRICE-CHAR
011840         VARYING C-PARSE-IDX FROM 1 BY 1
011850         UNTIL C-PARSE-IDX > 12.
011860
011870     IF PARSE-BAD = 'Y'
011880         MOVE ZERO TO C-PARSE-VALUE
011890         GO TO 2510-EXIT
011900     END-IF.
011910
011920*     A PRICE WITH NO INTEGER DIGITS (E.G. '.99') LEAVES THE
011930*     POINTER AT 1 -- GUARD AGAINST A ZERO-LENGTH REF-MOD.
011940     IF C-PARSE-INT-PTR > 1
011950         MOVE C-PARSE-INT-BUF(1:C-PARSE-INT-PTR - 1)
011960             TO C-PARSE-INT-RJ
011970     ELSE
011980         MOVE ZERO TO C-PARSE-INT-RJ
011990     END-IF.
012000     INSPECT C-PARSE-INT-RJ REPLACING ALL SPACE BY '0'.
012010     INSPECT C-PARSE-DEC-BUF REPLACING ALL SPACE BY '0'.
012020
012030     MOVE C-PARSE-INT-RJ TO C-PARSE-COMBINED-INT.
012040     MOVE C-PARSE-DEC-BUF TO C-PARSE-COMBINED-DEC.
012050     COMPUTE C-PARSE-VALUE =
012060         C-PARSE-COMBINED-NUM / 100.
012070
012080     IF PARSE-NEGATIVE = 'Y'
012090         COMPUTE C-PARSE-VALUE = C-PARSE-VALUE * -1
012100     END-IF.
012110
012120 2510-EXIT.
012130     EXIT.
012140
012150* 2511-SCAN-PRICE-CHAR -- ONE BYTE OF THE PRICE-FIELD SCAN.
012160 2511-SCAN-PRICE-CHAR.
012170     EVALUATE TRUE
012180*         BLANKS ARE LEGAL ANYWHERE IN THE FIELD -- SOME OF THE
012190*         WORKBOOK EXPORTS RIGHT-JUSTIFY THE PRICE WITH LEADING
012200*         SPACES, OTHERS PAD ON THE RIGHT.
012210         WHEN I-PARSE-RAW-CHAR(C-PARSE-IDX) = SPACE
012220             CONTINUE
012230*         A HYPHEN AFTER A DIGIT IS NOT A SIGN, IT IS GARBAGE --
012240*         ONLY A LEADING HYPHEN IS A VALID NEGATIVE MARKER.
012250         WHEN I-PARSE-RAW-CHAR(C-PARSE-IDX) = '-'
012260             IF PARSE-DIGIT-SEEN = 'Y'
012270                 MOVE 'Y' TO PARSE-BAD
012280             ELSE
012290                 MOVE 'Y' TO PARSE-NEGATIVE
012300             END-IF
012310*         A SECOND DECIMAL POINT MAKES THE FIELD UNPARSEABLE.
012320         WHEN I-PARSE-RAW-CHAR(C-PARSE-IDX) = '.'
012330             IF PARSE-DEC-FOUND = 'Y'
012340                 MOVE 'Y' TO PARSE-BAD
012350             ELSE
012360                 MOVE 'Y' TO PARSE-DEC-FOUND
012370             END-IF
012380         WHEN I-PARSE-RAW-CHAR(C-PARSE-IDX) >= '0'
012390             AND I-PARSE-RAW-CHAR(C-PARSE-IDX) <= '9'
012400             MOVE 'Y' TO PARSE-DIGIT-SEEN
012410             IF PARSE-DEC-FOUND = 'N'
012420*             BEFORE THE POINT -- APPEND TO THE WHOLE-DOLLARS
012430*             BUFFER, UP TO NINE DIGITS (MATCHES C-PARSE-VALUE'S
012440*             S9(9) INTEGER PORTION).
012450                 IF C-PARSE-INT-PTR <= 9
012460                     STRING I-PARSE-RAW-CHAR(C-PARSE-IDX)
012470                         DELIMITED BY SIZE
012480                         INTO C-PARSE-INT-BUF
012490                         WITH POINTER C-PARSE-INT-PTR
012500                 END-IF
012510             ELSE
012520*             AFTER THE POINT -- RULE B8 KEEPS ONLY TWO CENTS
012530*             DIGITS, SO A THIRD-PLUS DIGIT IS SIMPLY DROPPED,
012540*             NOT TREATED AS AN ERROR.
012550                 IF C-PARSE-DEC-PTR <= 2
012560                     STRING I-PARSE-RAW-CHAR(C-PARSE-IDX)
012570                         DELIMITED BY SIZE
012580                         INTO C-PARSE-DEC-BUF
012590                         WITH POINTER C-PARSE-DEC-PTR
012600                 END-IF
012610             END-IF
012620*         ANYTHING ELSE (DOLLAR SIGN, COMMA, LETTER) MEANS THE
012630*         FIELD DID NOT SURVIVE THE WORKBOOK EXPORT CLEANLY.
012640         WHEN OTHER
012650             MOVE 'Y' TO PARSE-BAD
012660     END-EVALUATE.
012670
012680*****************************************************************
012690* 2900-LOG-AUDIT -- ONE LINE PER ATTEMPTED POST, TO THE SQL/
012700* AUDIT LOG.
012710*****************************************************************
012720 2900-LOG-AUDIT.
012730     MOVE SPACE TO AUDIT-LOG-RECORD.
012740     EVALUATE TRUE
012750*         CATEGORY LINE -- LOGGED WHETHER THE WRITE ACTUALLY
012760*         HAPPENED OR WAS SUPPRESSED AS A DUPLICATE, SINCE THE
012770*         ESTIMATING DEPT WANTS EVERY ATTEMPTED POST ACCOUNTED
012780*         FOR WHEN RECONCILING AGAINST THE SOURCE WORKBOOK.
012790         WHEN ROW-IS-CATEGORY
012800             STRING 'CATMAST  POST CAT-ID='
012810                 DELIMITED BY SIZE
012820                 CAT-ID DELIMITED BY SIZE
012830                 ' NAME=' DELIMITED BY SIZE
012840                 CAT-NAME(1:C-CLEAN-LEN) DELIMITED BY SIZE
012850                 INTO AUDIT-LOG-RECORD
012860*         ITEM LINE -- THE EDITED ID AND PRICE, NOT THE RAW
012870*         COMP/NUMERIC FIELDS, SO THE LOG READS AS PLAIN TEXT.
012880         WHEN ROW-IS-ITEM
012890             MOVE CE-ITEM-ID TO O-ITEM-ID-EDIT
012900             MOVE CE-PRICE TO O-PRICE-EDIT
012910             STRING 'COSTMAST POST ITEM-ID='
012920                 DELIMITED BY SIZE
012930                 O-ITEM-ID-EDIT DELIMITED BY SIZE
012940                 ' NAME=' DELIMITED BY SIZE
012950                 CE-ITEM-NAME(1:C-CLEAN-LEN) DELIMITED BY SIZE
012960                 ' PRICE=' DELIMITED BY SIZE
012970                 O-PRICE-EDIT DELIMITED BY SIZE
012980                 ' CAT=' DELIMITED BY SIZE
012990                 CE-CATEGORY-ID DELIMITED BY SIZE
013000                 INTO AUDIT-LOG-RECORD
013010     END-EVALUATE.
013020     WRITE AUDIT-LOG-RECORD.
013030
013040*****************************************************************
013050* 2950-LOG-ERROR -- ONE LINE PER FAILURE, THE FAILING RECORD
013060* IDENTIFIED BY SHEET NAME AND DESCRIPTION TEXT.
013070*****************************************************************
013080 2950-LOG-ERROR.
013090     MOVE SPACE TO ERROR-LOG-RECORD.
013100     STRING 'ERROR ON SHEET=' DELIMITED BY SIZE
013110         CL-SHEET-NAME DELIMITED BY SIZE
013120         ' DESC=' DELIMITED BY SIZE
013130         CL-DESC(1:40) DELIMITED BY SIZE
013140         INTO ERROR-LOG-RECORD.
013150     WRITE ERROR-LOG-RECORD.
013160
013170*****************************************************************
013180* 3000-CLOSING -- WRITES THE RUN SUMMARY REPORT AND CLOSES
013190* EVERY FILE OPENED BY THIS RUN.
013200*****************************************************************
013210 3000-CLOSING.
013220*     REPORT WRITES BEFORE THE CLOSE-DOWN SO THE TOTALS PICK UP
013230*     THE COUNTERS AS OF THE LAST ROW PROCESSED, NOT BEFORE IT.
013240     PERFORM 3100-WRITE-SUMMARY-REPORT.
013250
013260*     CLOSE ORDER FOLLOWS THE OPEN ORDER IN 1000-INIT, INPUT
013270*     FIRST -- HABIT ONLY, THE FILE SYSTEM DOES NOT CARE.
013280     CLOSE COST-LINE-IN.
013290     CLOSE CATEGORY-MASTER-OUT.
013300     CLOSE COST-ELEMENT-OUT.
013310     CLOSE SQL-AUDIT-LOG.
013320     CLOSE ERROR-LOG-OUT.
013330     CLOSE RUN-SUMMARY-OUT.
013340
013350*****************************************************************
013360* 3100-WRITE-SUMMARY-REPORT -- HEADER, ONE LINE PER DISTINCT
013370* CATEGORY, THEN THE CLOSING COUNTS.  NO INTERMEDIATE CONTROL
013380* BREAKS -- THE ONLY BREAK IS END OF FILE (C-2214 ADDED THE
013390* SKIPPED-ROW COUNT).
013400*****************************************************************
013410 3100-WRITE-SUMMARY-REPORT.
013420     MOVE SPACE TO SUMMARY-LINE-RECORD.
013430     WRITE SUMMARY-LINE-RECORD FROM SUM-HEADER-LINE-1
013440         AFTER ADVANCING TOP-OF-FORM.
013450     WRITE SUMMARY-LINE-RECORD FROM SUM-HEADER-LINE-2.
013460
013470     PERFORM 3110-WRITE-SUMMARY-DETAIL
013480         VARYING SUM-IDX FROM 1 BY 1
013490         UNTIL SUM-IDX > RUN-SUMMARY-COUNT.
013500
013510     PERFORM 3120-WRITE-SUMMARY-TOTALS.
013520
013530* 3110-WRITE-SUMMARY-DETAIL -- ONE PASS OF THE VARYING PERFORM
013540* IN 3100-WRITE-SUMMARY-REPORT, ONE RUN-SUMMARY-TABLE ENTRY.
013550 3110-WRITE-SUMMARY-DETAIL.
013560     MOVE SUM-CAT-ID(SUM-IDX)   TO SD-CAT-ID.
013570     MOVE SUM-CAT-NAME(SUM-IDX) TO SD-CAT-NAME.
013580     WRITE SUMMARY-LINE-RECORD FROM SUM-DETAIL-LINE.
013590
013600*****************************************************************
013610* 3120-WRITE-SUMMARY-TOTALS -- THE FOUR CLOSING COUNTS (C-2214
013620* ADDED ROWS-SKIPPED AS ITS OWN LINE, SEPARATE FROM RECORDS
013630* READ, SO A DISCIPLINE WITH A HIGH SKIP RATE STANDS OUT ON THE
013640* REPORT INSTEAD OF BEING BURIED IN THE READ COUNT).  SUM-TOTAL-
013650* LINE IS REUSED FOR ALL FOUR -- ONE MOVE/WRITE PAIR EACH.
013660*****************************************************************
013670 3120-WRITE-SUMMARY-TOTALS.
013680     MOVE 'RECORDS READ:' TO ST-LABEL.
013690     MOVE C-READ-CTR TO ST-VALUE.
013700     WRITE SUMMARY-LINE-RECORD FROM SUM-TOTAL-LINE.
013710
013720     MOVE 'ROWS SKIPPED:' TO ST-LABEL.
013730     MOVE C-SKIP-CTR TO ST-VALUE.
013740     WRITE SUMMARY-LINE-RECORD FROM SUM-TOTAL-LINE.
013750
013760     MOVE 'CATEGORIES POSTED:' TO ST-LABEL.
013770     MOVE C-CAT-POSTED-CTR TO ST-VALUE.
013780     WRITE SUMMARY-LINE-RECORD FROM SUM-TOTAL-LINE.
013790
013800     MOVE 'ITEMS POSTED:' TO ST-LABEL.
013810     MOVE C-ITEM-POSTED-CTR TO ST-VALUE.
013820     WRITE SUMMARY-LINE-RECORD FROM SUM-TOTAL-LINE.
013830
013840*****************************************************************
013850* 9000-READ -- PRIMES AND ADVANCES THE COST-LINE INPUT.  SHARED
013860* BY 1000-INIT (THE PRIMING READ) AND 2000-MAINLINE (EVERY READ
013870* AFTER) SO THE END-OF-FILE TEST LIVES IN EXACTLY ONE PLACE.
013880*****************************************************************
013890 9000-READ.
013900     READ COST-LINE-IN
013910         AT END
013920             MOVE 'NO' TO MORE-RECS
013930         END-READ.
013940
